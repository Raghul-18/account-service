000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF CONSUMER BANKING SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ACNOGEN
000600*
000700* AUTHOR :  J. B. SAYLES
000800*
000900* BUILDS AND VALIDATES BANK1 DEPOSIT ACCOUNT NUMBERS.  CALLED
001000* BY ACCTUPD EACH TIME AN OPEN (OP) OR KYC (KY) TRANSACTION
001100* REQUIRES A NEW ACCOUNT.  THE CALLER OWNS THE PER-TYPE
001200* SEQUENCE COUNTER AND PASSES IN THE ALREADY-INCREMENTED
001300* COUNT FOR THE TYPE BEING OPENED - THIS PROGRAM ONLY FORMATS
001400* AND VALIDATES THE RESULT, IT DOES NOT MAINTAIN ANY COUNTER
001500* OF ITS OWN.
001600*
001700* ACCOUNT NUMBER LAYOUT IS:
001800*     BANK1 + 3-CHARACTER TYPE + 3-DIGIT ZERO-FILLED SEQUENCE
001900*     e.g.  BANK1SAV001
002000****************************************************************
002100*  M A I N T E N A N C E    L O G
002200*----------------------------------------------------------------
002300*  DATE      INIT  TICKET    DESCRIPTION
002400*----------------------------------------------------------------
002500*  11/18/96  TKB   ---       ORIGINAL PROGRAM.  SPLIT OUT OF
002600*                            ACCTUPD'S OLD INLINE COUNTER SO
002700*                            THE FORMAT/VALIDATE LOGIC COULD
002800*                            BE SHARED WITH THE NEW-ACCOUNTS
002900*                            ONLINE SCREEN (NEVER BUILT).
003000*  09/09/98  TKB   ---       Y2K SWEEP - NO DATE FIELDS IN THIS
003100*                            PROGRAM, REVIEWED AND CLOSED WITH
003200*                            NO CHANGE REQUIRED.
003300*  04/22/04  PDQ   BNK-0447  RECOMMENTED FOR THE AUDIT REVIEW.
003400*                            TIGHTENED 200-VALIDATE-ACCT-NUMBER
003500*                            TO REJECT A BLANK TYPE CODE.
003520*  06/09/05  SJM   BNK-0512  ADDED A THIRD CHECK IN 100-BUILD-
003540*                            ACCT-NUMBER TESTING THE TYPE CODE
003550*                            AGAINST THE SPECIAL-NAMES CLASS FOR
003560*                            SAV/CUR LETTERS INSTEAD OF JUST
003570*                            "IS ALPHABETIC" - THAT CLASS WAS
003580*                            DECLARED BUT NEVER ACTUALLY TESTED.
003590*                            ALSO ADDED A STANDALONE CALL COUNTER
003600*                            FOR THE ABEND DISPLAY.
003620****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. ACNOGEN.
003900 AUTHOR. J. B. SAYLES.
004000 INSTALLATION. CONSUMER BANKING DATA CENTER.
004100 DATE-WRITTEN. 11/18/96.
004200 DATE-COMPILED. 04/22/04.
004300 SECURITY. COMPANY CONFIDENTIAL.
004400****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     CLASS VALID-TYPE-CHARS IS 'S' 'A' 'V' 'C' 'U' 'R'
005100     UPSI-0 ON  STATUS IS U0-RERUN-REQUEST
005200             OFF STATUS IS U0-NORMAL-RUN.
005300****************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005610*    STANDALONE COUNTER - THIS PROGRAM IS NOT RELOADED BETWEEN
005620*    CALLS, SO A 77-LEVEL HERE HOLDS GOOD FOR THE WHOLE ACCTUPD
005630*    RUN - HOW MANY TIMES WE'VE BEEN CALLED, FOR THE ABEND
005640*    DISPLAY IF WE EVER BLOW UP.                          BNK-0512
005650 77  WS-CALL-COUNT                  PIC S9(9) COMP VALUE 0.
005700 01  MISC-FIELDS.
005800     05  PARA-NAME                  PIC X(40).
005900     05  WS-SEQ-DISPLAY             PIC 9(03).
006000     05  WS-SEQ-DISPLAY-X REDEFINES WS-SEQ-DISPLAY
006010                                    PIC X(03).
006100     05  WS-TYPE-CHECK              PIC X(03).
006110         88  TYPE-CHECK-IS-VALID  VALUE 'SAV' 'CUR'.
006120     05  WS-TYPE-CHECK-X REDEFINES WS-TYPE-CHECK.            BNK0447
006130         10  WS-TYPE-CHAR1          PIC X.                   BNK0447
006140         10  WS-TYPE-CHAR2          PIC X.                   BNK0447
006150         10  WS-TYPE-CHAR3          PIC X.                   BNK0447
006200*
006600****************************************************************
006700 LINKAGE SECTION.
006800*
006900 01  LK-ACCT-TYPE                   PIC X(03).
007000 01  LK-TYPE-SEQ-COUNT              PIC S9(9) COMP.
007100 01  LK-NEW-ACCT-NUMBER             PIC X(20).
007110 01  LK-ACCTNO-X REDEFINES LK-NEW-ACCT-NUMBER.
007120     05  LK-ACCTNO-PREFIX           PIC X(05).
007130     05  LK-ACCTNO-TYPE             PIC X(03).
007140     05  LK-ACCTNO-SEQ              PIC X(03).
007150     05  FILLER                     PIC X(09).
007200 01  LK-RETURN-CD                   PIC S9(4) COMP.
007300****************************************************************
007400 PROCEDURE DIVISION USING LK-ACCT-TYPE, LK-TYPE-SEQ-COUNT,
007500                          LK-NEW-ACCT-NUMBER, LK-RETURN-CD.
007600*
007650     ADD +1 TO WS-CALL-COUNT.
007700     PERFORM 100-BUILD-ACCT-NUMBER THRU 100-EXIT.
007800
007900     IF LK-RETURN-CD NOT = ZERO
008000         GO TO 1000-ERROR-RTN
008100     END-IF.
008200
008300     PERFORM 200-VALIDATE-ACCT-NUMBER THRU 200-EXIT.
008400
008500     GOBACK.
008600
008700 100-BUILD-ACCT-NUMBER.
008800     MOVE '100-BUILD-ACCT-NUMBER' TO PARA-NAME.
008900     MOVE ZERO TO LK-RETURN-CD.
009000     MOVE LK-ACCT-TYPE TO WS-TYPE-CHECK.
009100     IF NOT TYPE-CHECK-IS-VALID
009200         MOVE -1 TO LK-RETURN-CD
009300         GO TO 100-EXIT
009400     END-IF.
009410*    BELT-AND-SUSPENDERS CHECK - THE 88-LEVEL ABOVE ALREADY      BNK0447
009420*    CATCHES THIS, BUT A BAD TAPE ONCE GOT US A TYPE CODE OF     BNK0447
009430*    SPACES THAT SLIPPED THROUGH AN EARLIER RELEASE.             BNK0447
009440     IF WS-TYPE-CHAR1 NOT ALPHABETIC
009450         OR WS-TYPE-CHAR2 NOT ALPHABETIC
009460         OR WS-TYPE-CHAR3 NOT ALPHABETIC
009470         MOVE -1 TO LK-RETURN-CD
009480         GO TO 100-EXIT
009490     END-IF.
009492*    THIRD BELT - RESTRICT TO THE ACTUAL LETTERS THAT APPEAR IN
009494*    OUR TWO VALID TYPE CODES (SAV/CUR), NOT JUST "ANY LETTER AT
009496*    ALL" - CATCHES A TRANSPOSED OR GARBLED TYPE THAT STILL
009498*    HAPPENS TO BE ALPHABETIC.                            BNK-0512
009500     IF WS-TYPE-CHECK IS NOT VALID-TYPE-CHARS
009502         MOVE -1 TO LK-RETURN-CD
009504         GO TO 100-EXIT
009506     END-IF.
009510     IF LK-TYPE-SEQ-COUNT < 1 OR LK-TYPE-SEQ-COUNT > 999
009600         MOVE -2 TO LK-RETURN-CD
009700         GO TO 100-EXIT
009800     END-IF.
009900     MOVE LK-TYPE-SEQ-COUNT TO WS-SEQ-DISPLAY.
010000     MOVE SPACES           TO LK-NEW-ACCT-NUMBER.
010100     STRING 'BANK1'          DELIMITED BY SIZE
010200            LK-ACCT-TYPE     DELIMITED BY SIZE
010300            WS-SEQ-DISPLAY-X DELIMITED BY SIZE
010400       INTO LK-NEW-ACCT-NUMBER.
010500 100-EXIT.
010600     EXIT.
010700
010800 200-VALIDATE-ACCT-NUMBER.
010900*    PREFIX/TYPE/SEQ BREAKDOWN - TRAILING DIGITS NUMERIC - IF    BNK0447
011000*    ANY OF THIS FAILS ON A NUMBER WE JUST BUILT, SOMETHING IS   BNK0447
011100*    WRONG WITH OUR OWN LOGIC ABOVE, NOT WITH THE CALLER'S DATA. BNK0447
011300     MOVE '200-VALIDATE-ACCT-NUMBER' TO PARA-NAME.
011500     IF LK-ACCTNO-PREFIX NOT = 'BANK1'
011600         MOVE -3 TO LK-RETURN-CD
011700         GO TO 200-EXIT
011800     END-IF.
011900     IF LK-ACCTNO-TYPE IS NOT ALPHABETIC
012000         MOVE -4 TO LK-RETURN-CD
012100         GO TO 200-EXIT
012200     END-IF.
012300     IF LK-ACCTNO-SEQ IS NOT NUMERIC
012400         MOVE -5 TO LK-RETURN-CD
012500         GO TO 200-EXIT
012600     END-IF.
012700 200-EXIT.
012800     EXIT.
012900
013000 1000-ERROR-RTN.
013100     DISPLAY 'ACNOGEN - ACCOUNT NUMBER BUILD FAILED, PARA: '
013200             PARA-NAME ' RC: ' LK-RETURN-CD
013210             ' CALL NO: ' WS-CALL-COUNT.
013300     GOBACK.
