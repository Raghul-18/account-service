000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  ACCTCOPY                                          *
000400*                                                                *
000500*   ACCOUNT MASTER RECORD LAYOUT - BANK1 DEPOSIT ACCOUNTING      *
000600*                                                                *
000700*   THIS LAYOUT IS SHARED BY THE MASTER-IN FD, THE NEW-MASTER    *
000800*   OUT FD, AND THE IN-MEMORY ACCOUNT TABLE.  COPY WITH          *
000900*   REPLACING ==:TAG:== BY ==xxxxxxxx== TO GET A UNIQUELY        *
001000*   PREFIXED SET OF NAMES FOR EACH USE - SEE SAM3ABND'S          *
001100*   CUSTCOPY USAGE FOR THE PATTERN THIS FOLLOWS.                 *
001200*                                                                *
001300*   MAINTENANCE.                                                 *
001400*     06/14/91  RFW  ORIGINAL LAYOUT FOR NEW DEPOSIT SYSTEM      *
001500*     03/02/93  RFW  ADDED ACCT-STATUS, DROPPED OLD HOLD-CODE    *
001600*     11/18/96  TKB  WIDENED ACCT-NUMBER TO X(20), ADDED THE     *
001700*                    TYPE/SEQUENCE REDEFINITION FOR ACNOGEN      *
001800*     09/09/98  TKB  CREATED-DATE REDEFINED INTO CCYY/MM/DD -    *
001900*                    PART OF THE CENTURY-WINDOW CLEANUP, SEE     *
002000*                    ACCTUPD CHANGE LOG FOR THE SAME DATE        *
002100*     04/22/04  PDQ  TICKET BNK-0447 - NO FUNCTIONAL CHANGE,     *
002200*                    JUST RECOMMENTED FOR THE AUDIT REVIEW       *
002300******************************************************************
002400 01  :TAG:-REC.
002500     05  :TAG:-ACCT-ID              PIC 9(09).
002600     05  :TAG:-CUSTOMER-ID          PIC 9(09).
002700     05  :TAG:-ACCT-NUMBER          PIC X(20).
002800     05  :TAG:-ACCT-NUMBER-X REDEFINES :TAG:-ACCT-NUMBER.      BNK0447
002900         10  :TAG:-ACCTNO-PREFIX    PIC X(05).                 BNK0447
003000         10  :TAG:-ACCTNO-TYPE      PIC X(03).                 BNK0447
003100         10  :TAG:-ACCTNO-SEQ       PIC X(03).                 BNK0447
003200         10  FILLER                 PIC X(09).                 BNK0447
003300     05  :TAG:-ACCT-TYPE            PIC X(03).
003400     05  :TAG:-ACCT-STATUS          PIC X(03).
003500     05  :TAG:-BALANCE              PIC S9(13)V99 COMP-3.
003600     05  :TAG:-CREATED-DATE         PIC 9(08).
003700     05  :TAG:-CREATED-DATE-X REDEFINES :TAG:-CREATED-DATE.
003800         10  :TAG:-CREATED-CCYY     PIC 9(04).
003900         10  :TAG:-CREATED-MM       PIC 9(02).
004000         10  :TAG:-CREATED-DD       PIC 9(02).
004100     05  FILLER                     PIC X(19).
