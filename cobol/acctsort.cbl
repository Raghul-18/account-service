000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF CONSUMER BANKING SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ACCTSORT
000600*
000700* AUTHOR :  R. F. WALSH
000800*
000900* IN-MEMORY INSERTION SORT OF THE ACCOUNT-TABLE PASSED TO IT BY
001000* ACCTSTAT, REORDERING THE WHOLE ENTRY (NOT JUST A KEY) INTO
001100* ASCENDING CUSTOMER-ID SEQUENCE SO THE CALLER CAN RUN ITS
001200* CONTROL-BREAK CUSTOMER SUMMARY PASS AGAINST IT.
001300*
001400* THE SAME ARRAY-SIZE-DRIVEN OCCURS DEPENDING ON LINKAGE SHAPE
001500* USED HERE WAS FIRST WRITTEN FOR THE OLD AD-HOC NUMBER SORTER -
001600* SEE THE CHANGE LOG.
001700****************************************************************
001800*  M A I N T E N A N C E    L O G
001900*----------------------------------------------------------------
002000*  DATE      INIT  TICKET    DESCRIPTION
002100*----------------------------------------------------------------
002200*  06/14/91  RFW   ---       ORIGINAL PROGRAM.  A GENERAL-
002300*                            PURPOSE NUMBER-ARRAY SORTER USED
002400*                            BY SEVERAL BATCH JOBS.
002500*  11/18/96  TKB   ---       RETARGETED FOR ACCTSTAT - SORTS
002600*                            WHOLE ACCOUNT-TABLE ENTRIES BY
002700*                            CUSTOMER-ID NOW, NOT A BARE NUMBER
002800*                            ARRAY.  RENAMED FROM ADSORT.
002900*  09/09/98  TKB   ---       Y2K SWEEP - NO DATE FIELDS SORTED
003000*                            ON HERE, REVIEWED AND CLOSED WITH
003100*                            NO CHANGE REQUIRED.
003200*  04/22/04  PDQ   BNK-0447  RECOMMENTED FOR THE AUDIT REVIEW.
003300*                            CONVERTED THE OLD INLINE PERFORM
003400*                            LOOPS TO OUT-OF-LINE PARAGRAPHS TO
003500*                            MATCH THE REST OF THE BNK1 SUITE.
003520*  06/09/05  SJM   BNK-0512  ADDED A SHIFT COUNTER AND END-OF-
003540*                            CALL DISPLAY - OPERATIONS ASKED FOR
003560*                            SOMETHING TO POINT AT WHEN A SORT
003580*                            RUN TAKES LONGER THAN USUAL.
003582*  06/09/05  SJM   BNK-0512  SAME AUDIT, SECOND PASS.  LK-ACCT-
003584*                            ENTRY WAS LEVEL 05, SAME AS THE
003586*                            COPIED LK- FIELDS UNDER IT, SO THE
003588*                            CALLER'S ARRAY NEVER ACTUALLY
003590*                            NESTED - DROPPED TO LEVEL 03.  ALSO
003592*                            WS-HOLD-ENTRY WAS A BARE 01 SITTING
003594*                            BESIDE THE COPIED HOLD-REC FIELDS
003596*                            INSTEAD OF CONTAINING THEM - DROPPED
003598*                            THE WRAPPER AND MOVED THE SORT'S
003599*                            HOLD-AREA MOVES TO HOLD-REC DIRECT.
003600****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. ACCTSORT.
003900 AUTHOR. R. F. WALSH.
004000 INSTALLATION. CONSUMER BANKING DATA CENTER.
004100 DATE-WRITTEN. 06/14/91.
004200 DATE-COMPILED. 04/22/04.
004300 SECURITY. COMPANY CONFIDENTIAL.
004400****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON  STATUS IS U0-RERUN-REQUEST
005100             OFF STATUS IS U0-NORMAL-RUN.
005200****************************************************************
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005510*    STANDALONE COUNTER - HOW MANY ENTRIES ACTUALLY GOT SHIFTED
005520*    UP A SLOT THIS CALL.  NOT NEEDED FOR THE SORT ITSELF, BUT
005530*    HANDY WHEN SOMEBODY ASKS WHY A BIG TABLE TOOK LONGER TO
005540*    SORT THAN EXPECTED.
005550 77  WS-SHIFT-COUNT             PIC S9(9)   COMP  VALUE 0.
005600 01  WORK-VARIABLES.
005700     05  WS-MOVE-FROM           PIC S9(9)   COMP  VALUE 0.
005800     05  WS-INSERT-TO           PIC S9(9)   COMP  VALUE 0.
005900*
006000*        *******************
006100*          holding area for the entry currently being inserted -
006200*          same shape as one array element, via the shared
006300*          account-record copybook - NOTE THIS COPY SUPPLIES ITS BNK-0512
006400*          OWN 01-LEVEL (HOLD-REC), SO THERE IS NO WRAPPER GROUP BNK-0512
006410*          NAME HERE - AN AUDIT FOUND THE OLD WRAPPER LEFT THIS  BNK-0512
006420*          HOLD AREA DISCONNECTED FROM THE FIELDS COPIED IN      BNK-0512
006430*          UNDER IT.  110-INSERT-ONE-ENTRY MOVES TO/FROM         BNK-0512
006440*          HOLD-REC DIRECTLY BELOW.                              BNK-0512
006600 COPY ACCTCOPY REPLACING ==:TAG:== BY ==HOLD==.
006700****************************************************************
006800 LINKAGE SECTION.
006900*
007000 01  LK-ARRAY-SIZE              PIC S9(9) COMP.
007100 01  LK-ACCOUNT-ARRAY.
007150*    ENTRY IS LEVEL 03 SO THE COPIED LK- FIELDS (LEVEL 05) NEST   BNK-0512
007160*    UNDER THE OCCURS ITSELF RATHER THAN BESIDE IT.               BNK-0512
007200     03  LK-ACCT-ENTRY OCCURS 0 TO 2000 TIMES
007300                       DEPENDING ON LK-ARRAY-SIZE.
007500 COPY ACCTCOPY REPLACING ==:TAG:== BY ==LK==.
007600****************************************************************
007700 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-ACCOUNT-ARRAY.
007800*
007900     PERFORM 100-INSERTION-SORT.
007950     DISPLAY 'ACCTSORT - ENTRIES SHIFTED THIS CALL: '
007960             WS-SHIFT-COUNT.
008000     GOBACK.
008100
008200 100-INSERTION-SORT.
008300     MOVE 2 TO WS-MOVE-FROM.
008500     PERFORM 110-INSERT-ONE-ENTRY
008600             UNTIL WS-MOVE-FROM > LK-ARRAY-SIZE.
008700
008800 110-INSERT-ONE-ENTRY.
009000     MOVE LK-ACCT-ENTRY(WS-MOVE-FROM) TO HOLD-REC.
009100     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
009300     PERFORM 120-SHIFT-ONE-ENTRY-UP
009400             UNTIL WS-INSERT-TO <= 0
009510                OR LK-CUSTOMER-ID(WS-INSERT-TO) <= HOLD-CUSTOMER-ID.
009800     MOVE HOLD-REC TO LK-ACCT-ENTRY(WS-INSERT-TO + 1).
009900     ADD +1 TO WS-MOVE-FROM.
010000
010100 120-SHIFT-ONE-ENTRY-UP.
010300     MOVE LK-ACCT-ENTRY(WS-INSERT-TO) TO
010400          LK-ACCT-ENTRY(WS-INSERT-TO + 1).
010450     ADD +1 TO WS-SHIFT-COUNT.
010500     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
