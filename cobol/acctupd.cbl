000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF CONSUMER BANKING SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ACCTUPD
000600*
000700* AUTHOR :  R. F. Walsh
000800*
000900* READS THE DAILY ACCOUNT TRANSACTION FILE (TRANFILE) AND
001000* APPLIES OPEN/BALANCE/STATUS/KYC REQUESTS AGAINST THE BANK1
001100* ACCOUNT MASTER, HELD IN A WORKING-STORAGE TABLE FOR THE
001200* DURATION OF THE RUN.  WRITES THE UPDATED MASTER (NEWMAST),
001300* A PER-TRANSACTION AUDIT REPORT (AUDITRPT) AND HANDS OFF TO
001400* ACCTSTAT FOR THE END-OF-RUN STATISTICS REPORT.
001500*
001600* TRANFILE IS NOT REQUIRED TO BE IN ACCOUNT-NUMBER SEQUENCE -
001700* EACH TRANSACTION IS LOOKED UP AGAINST THE IN-MEMORY TABLE,
001800* NOT MATCHED POSITIONALLY THE WAY THE OLD CUSTOMER-FILE
001900* MAINTENANCE JOB USED TO DO IT.
002000****************************************************************
002100*  M A I N T E N A N C E    L O G
002200*----------------------------------------------------------------
002300*  DATE      INIT  TICKET    DESCRIPTION
002400*----------------------------------------------------------------
002500*  06/14/91  RFW   ---       ORIGINAL PROGRAM.  NIGHTLY BATCH,
002600*                            OPEN/BALANCE/STATUS TRAN CODES ONLY.
002700*  09/02/91  RFW   ---       ADDED DUPLICATE-ACCOUNT CHECK ON
002800*                            OPEN - AUDIT HAD FLAGGED TWO SAV
002900*                            ACCOUNTS OPENED FOR THE SAME CUST.
003000*  03/02/93  RFW   ---       ADDED ACCT-STATUS VALIDATION TABLE,
003100*                            STATUS UPDATE TRAN CODE (SU).
003200*  11/18/96  TKB   ---       ADDED KY TRAN CODE FOR THE NEW KYC
003300*                            DUAL-ACCOUNT-OPEN FEATURE.  CALLS
003400*                            ACNOGEN FOR ACCOUNT NUMBERS NOW
003500*                            INSTEAD OF THE OLD INLINE COUNTER.
003600*  09/09/98  TKB   ---       Y2K REMEDIATION.  ACCEPT FROM DATE
003700*                            ONLY GIVES A 2-DIGIT YEAR - ADDED
003800*                            150-CENTURY-WINDOW-DATE SO THE
003900*                            MASTER RECORD'S CREATED-DATE COMES
004000*                            OUT CCYYMMDD.  WINDOW IS 1950-2049.
004100*  01/14/99  TKB   ---       FOLLOW-UP TO THE ABOVE - REPORT
004200*                            HEADING DATE WAS STILL SHOWING THE
004300*                            2-DIGIT YEAR.  FIXED IN 800-INIT-
004400*                            REPORT.
004500*  07/30/01  PDQ   BNK-0312  DROPPED THE UNUSED DELETE TRAN
004600*                            CODE - CLOSE IS DONE VIA SU NOW.
004700*  04/22/04  PDQ   BNK-0447  RECOMMENTED FOR THE AUDIT REVIEW.
004800*                            NO FUNCTIONAL CHANGE.
004820*  06/09/05  SJM   BNK-0512  AUDIT FOUND TWO HOLES IN THE KY/OP
004840*                            PATH.  (1) 830-REPORT-TRAN-PROCESSED
004850*                            WAS BLANKING RPT-REASON EVEN WHEN
004860*                            240-PROCESS-KYC-TRAN HAD A REAL
004870*                            SKIPPED-SIDE WARNING SITTING IN
004875*                            WS-TRAN-MSG - NOW CARRIED THROUGH TO
004880*                            THE AUDIT LINE.  (2) 600-BUILD-NEW-
004885*                            ACCOUNT NEVER LOOKED AT ACNOGEN'S
004890*                            RETURN CODE BEFORE STUFFING THE
004892*                            TABLE - A BAD TYPE/SEQUENCE WOULD
004894*                            COMMIT A STALE ACCOUNT NUMBER WITH NO
004896*                            REJECTION.  NOW CHECKED AND ROUTED TO
004898*                            299-REPORT-BAD-TRAN, WITH 210-PROCESS-
004900*                            OPEN-TRAN AND 240-PROCESS-KYC-TRAN
004902*                            BOTH FIXED SO THEY DON'T COUNT OR
004904*                            RE-ACCEPT A TRAN THAT WAS REJECTED
004906*                            UNDERNEATH THEM.
004908*  06/09/05  SJM   BNK-0512  SAME AUDIT, SECOND PASS.  THE
004910*                            VALID-TYPE-CHARS CLASS IN SPECIAL-
004912*                            NAMES WAS DECLARED BUT NEVER TESTED -
004914*                            210-PROCESS-OPEN-TRAN NOW REJECTS AN
004916*                            OPEN WHOSE TYPE CODE FALLS OUTSIDE IT
004918*                            BEFORE SEARCHING THE TABLE.  ALSO
004920*                            ADDED WS-AUDIT-LINES-WRITTEN, A
004922*                            STANDALONE 77-LEVEL LINE COUNT
004924*                            DISPLAYED AT CLOSE, MATCHING THE
004926*                            NUMBERED-ITEM HABIT THE REST OF THE
004928*                            SUITE USES FOR RUN COUNTERS.
004930*  06/09/05  SJM   BNK-0512  THIRD PASS.  ACCOUNT-TABLE'S OCCURS
004932*                            ENTRY WAS LEVEL 05, SAME AS THE
004934*                            COPIED TBL- FIELDS UNDER IT - TWO
004936*                            SIBLING GROUPS INSTEAD OF ONE NESTED
004938*                            TABLE, SO NOTHING IN THE PROGRAM
004940*                            COULD ACTUALLY ADDRESS AN ACCOUNT BY
004942*                            SUBSCRIPT.  DROPPED THE ENTRY TO
004944*                            LEVEL 03 SO THE COPY NESTS PROPERLY.
004946*                            ALSO WIRED 450-BALANCE-STATUS INTO
004948*                            220-PROCESS-BALANCE-TRAN - IT HAD
004950*                            BEEN SITTING IN THE PROGRAM UNCALLED
004952*                            SINCE BNK-0312, SO LOW/GOOD/NORMAL
004954*                            BALANCE NEVER REACHED THE AUDIT LINE.
004956****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. ACCTUPD.
005200 AUTHOR. R. F. WALSH.
005300 INSTALLATION. CONSUMER BANKING DATA CENTER.
005400 DATE-WRITTEN. 06/14/91.
005500 DATE-COMPILED. 04/22/04.
005600 SECURITY. COMPANY CONFIDENTIAL.
005700****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS VALID-TYPE-CHARS IS 'S' 'A' 'V' 'C' 'U' 'R'
006500     UPSI-0 ON  STATUS IS U0-RERUN-REQUEST
006600             OFF STATUS IS U0-NORMAL-RUN.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ACCTMAST  ASSIGN TO ACCTMAST
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS WS-ACCTMAST-STATUS.
007200
007300     SELECT TRANFILE  ASSIGN TO TRANFILE
007400            ACCESS IS SEQUENTIAL
007500            FILE STATUS IS WS-TRANFILE-STATUS.
007600
007700     SELECT NEWMAST   ASSIGN TO NEWMAST
007800            ACCESS IS SEQUENTIAL
007900            FILE STATUS IS WS-NEWMAST-STATUS.
008000
008100     SELECT AUDITRPT  ASSIGN TO AUDITRPT
008200            ACCESS IS SEQUENTIAL
008300            FILE STATUS IS WS-AUDITRPT-STATUS.
008400****************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  ACCTMAST
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 01  ACCTMAST-REC-FD            PIC X(79).
009200
009300 FD  TRANFILE
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS.
009600 COPY TRANREC.
009700
009800 FD  NEWMAST
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS.
010100 COPY ACCTCOPY REPLACING ==:TAG:== BY ==NEWMAST==.
010200
010300 FD  AUDITRPT
010400     RECORDING MODE IS F.
010500 01  AUDITRPT-REC               PIC X(132).
010600****************************************************************
010700 WORKING-STORAGE SECTION.
010800****************************************************************
010850*    STANDALONE COUNTER - NOT PART OF ANY GROUP, JUST A RUNNING
010860*    TOTAL OF AUDITRPT DETAIL LINES SO THE OPERATOR CAN TIE THE
010870*    CLOSE-FILES DISPLAY BACK TO THE PAGE COUNT ON THE PRINTOUT.
010880 77  WS-AUDIT-LINES-WRITTEN     PIC S9(9)   COMP  VALUE 0.
010900*
011000 01  SYSTEM-DATE-AND-TIME.
011100     05  CURRENT-DATE.
011200         10  CURRENT-YEAR            PIC 9(2).
011300         10  CURRENT-MONTH           PIC 9(2).
011400         10  CURRENT-DAY             PIC 9(2).
011500     05  CURRENT-TIME.
011600         10  CURRENT-HOUR            PIC 9(2).
011700         10  CURRENT-MINUTE          PIC 9(2).
011800         10  CURRENT-SECOND          PIC 9(2).
011900         10  CURRENT-HNDSEC          PIC 9(2).
012000*
012100 01  WS-RUN-DATE-CCYYMMDD           PIC 9(08) VALUE 0.
012200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-CCYYMMDD.         TKB0998
012300     05  WS-RUN-CCYY                PIC 9(04).             TKB0998
012400     05  WS-RUN-MM                  PIC 9(02).             TKB0998
012500     05  WS-RUN-DD                  PIC 9(02).             TKB0998
012600*
012700 01  WS-FILE-STATUSES.
012800     05  WS-ACCTMAST-STATUS     PIC X(2)  VALUE SPACES.
012900     05  WS-TRANFILE-STATUS     PIC X(2)  VALUE SPACES.
013000     05  WS-NEWMAST-STATUS      PIC X(2)  VALUE SPACES.
013100     05  WS-AUDITRPT-STATUS     PIC X(2)  VALUE SPACES.
013200*
013300 01  WS-SWITCHES.
013400     05  WS-TRAN-EOF            PIC X     VALUE 'N'.
013500         88  TRAN-EOF                      VALUE 'Y'.
013600     05  WS-TRAN-OK             PIC X     VALUE 'Y'.
013700         88  TRAN-IS-OK                    VALUE 'Y'.
013800     05  WS-ACCT-FOUND-SW       PIC X     VALUE 'N'.
013900         88  ACCT-FOUND                    VALUE 'Y'.
014000     05  WS-TRAN-MSG            PIC X(40) VALUE SPACES.
014100*
014200 01  WORK-VARIABLES.
014300     05  WS-SEARCH-IDX          PIC S9(9)   COMP  VALUE 0.
014400     05  WS-LOAD-IDX            PIC S9(9)   COMP  VALUE 0.
014500     05  WS-HIGH-ACCT-ID        PIC S9(9)   COMP  VALUE 0.
014600     05  WS-RETURN-CD           PIC S9(4)   COMP  VALUE 0.
014700     05  WS-OPEN-TYPE           PIC X(03)         VALUE SPACES.
014710     05  WS-TYPE-SEQ-COUNT      PIC S9(9)   COMP  VALUE 0.
014800     05  WS-NEW-ACCT-NUMBER     PIC X(20)         VALUE SPACES.
014900     05  WS-ROUNDED-BALANCE     PIC S9(13)V99 COMP-3 VALUE 0.
015000     05  WS-TWICE-MIN-BAL       PIC S9(13)V99 COMP-3 VALUE 0.
015010     05  WS-RULE-AMOUNT         PIC S9(13)V99 COMP-3 VALUE 0.
015020     05  WS-RULE-RESULT         PIC X             VALUE 'N'.
015030     05  WS-MINBAL-AMOUNT-OUT   PIC S9(13)V99 COMP-3 VALUE 0.
015040     05  WS-BALANCE-STATUS-OUT  PIC X(14)         VALUE SPACES.
015050*
015060*        *******************
015070*          per-type account counters (carried forward from the
015080*          load of ACCTMAST, updated as new accounts are opened -
015090*          ACNOGEN uses these to build the next sequence number)
015095*        *******************
015100 01  WS-TYPE-COUNT-VALUES.
015110     05  FILLER                 PIC X(03)          VALUE 'SAV'.
015120     05  FILLER                 PIC S9(9)   COMP   VALUE 0.
015130     05  FILLER                 PIC X(03)          VALUE 'CUR'.
015140     05  FILLER                 PIC S9(9)   COMP   VALUE 0.
015150 01  WS-TYPE-COUNT-TABLE REDEFINES WS-TYPE-COUNT-VALUES.
015160     05  WS-TYCNT-ENTRY OCCURS 2 TIMES.
015170         10  WS-TYCNT-TYPE      PIC X(03).
015180         10  WS-TYCNT-COUNT     PIC S9(9)   COMP.
015190*
015200 01  REPORT-TOTALS.
015300     05  NUM-TRAN-RECS          PIC S9(9)   COMP-3  VALUE +0.
015400     05  NUM-TRAN-ACCEPTED      PIC S9(9)   COMP-3  VALUE +0.
015500     05  NUM-TRAN-REJECTED      PIC S9(9)   COMP-3  VALUE +0.
015600     05  NUM-OPEN-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.
015700     05  NUM-OPEN-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.
015800     05  NUM-BALANCE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
015900     05  NUM-BALANCE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
016000     05  NUM-STATUS-REQUESTS    PIC S9(9)   COMP-3  VALUE +0.
016100     05  NUM-STATUS-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.
016200     05  NUM-KYC-REQUESTS       PIC S9(9)   COMP-3  VALUE +0.
016300     05  NUM-KYC-PROCESSED      PIC S9(9)   COMP-3  VALUE +0.
016400*
016500*        *******************
016600*          minimum balance table (one entry per account type)
016700*        *******************
016800 01  WS-MIN-BALANCE-VALUES.
016900     05  FILLER                 PIC X(03)          VALUE 'SAV'.
017000     05  FILLER                 PIC S9(13)V99 COMP-3
017100                                                    VALUE +1000.00.
017200     05  FILLER                 PIC X(03)          VALUE 'CUR'.
017300     05  FILLER                 PIC S9(13)V99 COMP-3
017400                                                    VALUE +5000.00.
017500 01  WS-MIN-BALANCE-TABLE REDEFINES WS-MIN-BALANCE-VALUES.
017600     05  WS-MINBAL-ENTRY OCCURS 2 TIMES.
017700         10  WS-MINBAL-TYPE     PIC X(03).
017800         10  WS-MINBAL-AMT      PIC S9(13)V99 COMP-3.
017900*
018000*        *******************
018100*          valid status codes
018200*        *******************
018300 01  WS-VALID-STATUS            PIC X(03).
018400     88  STATUS-IS-VALID  VALUE 'ACT' 'INA' 'CLO' 'SUS' 'FRZ'.
018500*
018600*        *******************
018700*          account master working table
018800*        *******************
018900 01  WS-ACCT-COUNT              PIC S9(9)   COMP  VALUE 0.
019000 01  ACCOUNT-TABLE.
019050*    ENTRY IS LEVEL 03 SO THE COPIED TBL- FIELDS (LEVEL 05) NEST  BNK-0512
019060*    UNDER THE OCCURS ITSELF INSTEAD OF SITTING BESIDE IT - AN    BNK-0512
019070*    AUDIT OF THE SUITE TURNED UP THE OLD LEVEL-05/LEVEL-05       BNK-0512
019080*    COLLISION HERE, SEE THE SAME FIX IN ACCTSTAT AND ACCTSORT.   BNK-0512
019100     03  ACCT-TABLE-ENTRY OCCURS 2000 TIMES
019200                          INDEXED BY ACCT-IDX.
019300 COPY ACCTCOPY REPLACING ==:TAG:== BY ==TBL==.
019400*
019500*        *******************
019600*          report lines
019700*        *******************
019800 01  RPT-HEADER1.
019900     05  FILLER                     PIC X(40)
020000               VALUE 'ACCOUNT MAINTENANCE AUDIT REPORT   DATE: '.
020100     05  RPT-MM                     PIC 99.
020200     05  FILLER                     PIC X     VALUE '/'.
020300     05  RPT-DD                     PIC 99.
020400     05  FILLER                     PIC X     VALUE '/'.
020500     05  RPT-CCYY                   PIC 9999.
020600     05  FILLER                     PIC X(14)
020700                    VALUE '  (mm/dd/ccyy) '.
020800     05  FILLER                     PIC X(5)   VALUE 'TIME:'.
020900     05  RPT-HH                     PIC 99.
021000     05  FILLER                     PIC X     VALUE ':'.
021100     05  RPT-MIN                    PIC 99.
021200     05  FILLER                     PIC X     VALUE ':'.
021300     05  RPT-SS                     PIC 99.
021400     05  FILLER                     PIC X(36) VALUE SPACES.
021500 01  RPT-HEADING-2.
021600     05  FILLER  PIC X(10) VALUE 'TC'.
021700     05  FILLER  PIC X(12) VALUE 'CUSTOMER-ID'.
021800     05  FILLER  PIC X(22) VALUE 'ACCOUNT-NUMBER'.
021900     05  FILLER  PIC X(10) VALUE 'RESULT'.
022000     05  FILLER  PIC X(40) VALUE 'REASON'.
022100     05  FILLER  PIC X(38) VALUE SPACES.
022200 01  RPT-DETAIL-LINE.
022300     05  RPT-TRAN-CODE              PIC X(02).
022400     05  FILLER                     PIC X(08) VALUE SPACES.
022500     05  RPT-CUSTOMER-ID            PIC 9(09).
022600     05  FILLER                     PIC X(03) VALUE SPACES.
022700     05  RPT-ACCT-NUMBER            PIC X(20).
022800     05  FILLER                     PIC X(02) VALUE SPACES.
022900     05  RPT-RESULT                 PIC X(08).
023000     05  FILLER                     PIC X(02) VALUE SPACES.
023100     05  RPT-REASON                 PIC X(40).
023200     05  FILLER                     PIC X(28) VALUE SPACES.
023250 01  RPT-STATS-HDR1.
023255     05  FILLER  PIC X(20)  VALUE 'TRANSACTION TOTALS:'.
023260     05  FILLER  PIC X(112) VALUE SPACES.
023265 01  RPT-STATS-HDR2.
023270     05  FILLER  PIC X(14)  VALUE 'TYPE'.
023275     05  FILLER  PIC X(12)  VALUE 'REQUESTED'.
023280     05  FILLER  PIC X(12)  VALUE 'PROCESSED'.
023285     05  FILLER  PIC X(94)  VALUE SPACES.
023290 01  RPT-STATS-DETAIL.
023292     05  RPT-STATS-TYPE         PIC X(14).
023294     05  RPT-STATS-REQUESTED    PIC ZZZ,ZZ9.
023296     05  FILLER                 PIC X(06) VALUE SPACES.
023298     05  RPT-STATS-PROCESSED    PIC ZZZ,ZZ9.
023299     05  FILLER                 PIC X(94) VALUE SPACES.
023300 01  RPT-FINAL-LINE.
023400     05  FILLER                     PIC X(20)
023500                     VALUE 'TRANSACTIONS READ: '.
023600     05  RPT-FINAL-READ             PIC ZZZ,ZZ9.
023700     05  FILLER                     PIC X(14)
023800                     VALUE '   ACCEPTED: '.
023900     05  RPT-FINAL-ACCEPTED         PIC ZZZ,ZZ9.
024000     05  FILLER                     PIC X(14)
024100                     VALUE '   REJECTED: '.
024200     05  RPT-FINAL-REJECTED         PIC ZZZ,ZZ9.
024300     05  FILLER                     PIC X(61) VALUE SPACES.
024400****************************************************************
024500 PROCEDURE DIVISION.
024600****************************************************************
024700
024800 000-MAIN.
024900     ACCEPT CURRENT-DATE FROM DATE.
025000     ACCEPT CURRENT-TIME FROM TIME.
025100     PERFORM 150-CENTURY-WINDOW-DATE.
025200
025300     PERFORM 700-OPEN-FILES.
025400     PERFORM 800-INIT-REPORT.
025500     PERFORM 705-LOAD-ACCOUNT-MASTER.
025600
025700     PERFORM 710-READ-TRAN-FILE.
025800     PERFORM 100-PROCESS-TRANSACTIONS
025900             UNTIL WS-TRAN-EOF = 'Y'.
026000
026100     PERFORM 900-WRITE-NEW-MASTER.
026200     PERFORM 850-REPORT-TRAN-STATS.
026300     PERFORM 790-CLOSE-FILES.
026400
026500     GOBACK.
026600
026700 150-CENTURY-WINDOW-DATE.
026800*    ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT YEAR.  WINDOW IT   TKB0998
026900*    50-99 = 19xx, 00-49 = 20xx - GOOD UNTIL THE NEXT CENTURY.  TKB0998
027000     IF CURRENT-YEAR < 50
027100         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR
027200     ELSE
027300         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR
027400     END-IF.
027500     MOVE CURRENT-MONTH  TO WS-RUN-MM.
027600     MOVE CURRENT-DAY    TO WS-RUN-DD.
027700
027800 100-PROCESS-TRANSACTIONS.
027900     ADD +1 TO NUM-TRAN-RECS.
028000     MOVE 'Y' TO WS-TRAN-OK.
028100     MOVE SPACES TO WS-TRAN-MSG.
028200
028300     EVALUATE TRAN-CODE
028400        WHEN 'OP'
028500            ADD +1 TO NUM-OPEN-REQUESTS
028600            PERFORM 210-PROCESS-OPEN-TRAN
028700        WHEN 'BU'
028800            ADD +1 TO NUM-BALANCE-REQUESTS
028900            PERFORM 220-PROCESS-BALANCE-TRAN
029000        WHEN 'SU'
029100            ADD +1 TO NUM-STATUS-REQUESTS
029200            PERFORM 230-PROCESS-STATUS-TRAN
029300        WHEN 'KY'
029400            ADD +1 TO NUM-KYC-REQUESTS
029500            PERFORM 240-PROCESS-KYC-TRAN
029600        WHEN OTHER
029700            MOVE 'INVALID TRANSACTION CODE' TO WS-TRAN-MSG
029800            PERFORM 299-REPORT-BAD-TRAN
029900     END-EVALUATE.
030000
030100     IF WS-TRAN-OK = 'Y'
030200         PERFORM 830-REPORT-TRAN-PROCESSED
030300     END-IF.
030400
030500     PERFORM 710-READ-TRAN-FILE.
030600
030700 210-PROCESS-OPEN-TRAN.
030720     MOVE TRAN-ACCT-TYPE TO WS-OPEN-TYPE.
030730*    REJECT ANYTHING OUTSIDE THE DEPOSIT-TYPE ALPHABET (THE SAME
030740*    CLASS THE RECORD LAYOUT USES FOR SAV/CUR) BEFORE WE EVEN
030750*    BOTHER SEARCHING THE TABLE FOR A DUPLICATE.        BNK-0512
030760     IF WS-OPEN-TYPE IS NOT VALID-TYPE-CHARS
030770         MOVE 'INVALID ACCOUNT TYPE CODE' TO WS-TRAN-MSG
030780         PERFORM 299-REPORT-BAD-TRAN
030790     ELSE
030800         PERFORM 726-FIND-ACCOUNT-BY-TYPE
030900         IF ACCT-FOUND
031000             MOVE 'DUPLICATE ACCOUNT FOR CUSTOMER/TYPE' TO
031010                  WS-TRAN-MSG
031100             PERFORM 299-REPORT-BAD-TRAN
031200         ELSE
031300             IF TRAN-AMOUNT < 0
031400                 MOVE 'NEGATIVE INITIAL BALANCE' TO WS-TRAN-MSG
031500                 PERFORM 299-REPORT-BAD-TRAN
031600             ELSE
031800                 PERFORM 600-BUILD-NEW-ACCOUNT
031850                 IF WS-TRAN-OK = 'Y'
031900                     ADD +1 TO NUM-OPEN-PROCESSED
031950                 END-IF
032000             END-IF
032050         END-IF
032100     END-IF.
032200
032300 220-PROCESS-BALANCE-TRAN.
032400     PERFORM 725-FIND-ACCOUNT-BY-NUMBER.
032500     IF NOT ACCT-FOUND
032600         MOVE 'ACCOUNT NOT FOUND' TO WS-TRAN-MSG
032700         PERFORM 299-REPORT-BAD-TRAN
032800     ELSE
032900         MOVE TRAN-AMOUNT TO WS-ROUNDED-BALANCE
033000         COMPUTE TBL-BALANCE(ACCT-IDX) ROUNDED =
033100                 WS-ROUNDED-BALANCE
033150*        POST THE NEW BALANCE'S LOW/GOOD/NORMAL STANDING TO THE
033160*        AUDIT LINE RIGHT HERE, SAME WS-TRAN-MSG CARRYTHROUGH
033170*        830-REPORT-TRAN-PROCESSED ALREADY USES FOR KYC WARNINGS -
033180*        THIS WAS THE ONE TRANSACTION TYPE THAT ACTUALLY CHANGES
033190*        A BALANCE, SO IT'S THE NATURAL PLACE FOR 450-BALANCE-
033200*        STATUS TO FIRE FROM.                              BNK-0512
033210         PERFORM 450-BALANCE-STATUS
033220         MOVE WS-BALANCE-STATUS-OUT TO WS-TRAN-MSG
033230         ADD +1 TO NUM-BALANCE-PROCESSED
033300     END-IF.
033400
033500 230-PROCESS-STATUS-TRAN.
033600     PERFORM 725-FIND-ACCOUNT-BY-NUMBER.
033700     IF NOT ACCT-FOUND
033800         MOVE 'ACCOUNT NOT FOUND' TO WS-TRAN-MSG
033900         PERFORM 299-REPORT-BAD-TRAN
034000     ELSE
034100         MOVE TRAN-NEW-STATUS TO WS-VALID-STATUS
034200         IF NOT STATUS-IS-VALID
034300             MOVE 'INVALID STATUS CODE' TO WS-TRAN-MSG
034400             PERFORM 299-REPORT-BAD-TRAN
034500         ELSE
034600             IF TRAN-NEW-STATUS = 'CLO'
034700                 PERFORM 420-CLOSE-ACCOUNT
034800             ELSE
034900                 IF TRAN-NEW-STATUS = 'ACT'
035000                     PERFORM 430-ACTIVATE-ACCOUNT
035100                 ELSE
035200                     IF TRAN-NEW-STATUS = 'INA'
035300                         PERFORM 440-DEACTIVATE-ACCOUNT
035400                     ELSE
035500                         MOVE TRAN-NEW-STATUS TO
035600                              TBL-ACCT-STATUS(ACCT-IDX)
035700                     END-IF
035800                 END-IF
035900             END-IF
036000             IF WS-TRAN-OK = 'Y'
036100                 ADD +1 TO NUM-STATUS-PROCESSED
036200             END-IF
036300         END-IF
036400     END-IF.
036500
036600 240-PROCESS-KYC-TRAN.
036700     MOVE 'CUR' TO WS-OPEN-TYPE.
036800     PERFORM 726-FIND-ACCOUNT-BY-TYPE.
036900     IF ACCT-FOUND
037000         MOVE 'CUR ALREADY OPEN FOR CUSTOMER - SKIPPED' TO
037100              WS-TRAN-MSG
037200     ELSE
037300         MOVE +0 TO TRAN-AMOUNT
037400         PERFORM 600-BUILD-NEW-ACCOUNT
037500     END-IF.
037600
037700     MOVE 'SAV' TO WS-OPEN-TYPE.
037800     PERFORM 726-FIND-ACCOUNT-BY-TYPE.
037900     IF ACCT-FOUND
038000         IF WS-TRAN-MSG = SPACES
038100             MOVE 'SAV ALREADY OPEN FOR CUSTOMER - SKIPPED' TO
038200                  WS-TRAN-MSG
038300         END-IF
038400     ELSE
038500         MOVE +0 TO TRAN-AMOUNT
038600         PERFORM 600-BUILD-NEW-ACCOUNT
038700     END-IF.
038800
038820*    EITHER SIDE'S 600-BUILD-NEW-ACCOUNT MAY HAVE ALREADY CALLED
038830*    299-REPORT-BAD-TRAN ON AN ACNOGEN REJECT, WHICH STAMPS
038840*    WS-TRAN-OK 'N' AND WRITES ITS OWN REJECTED LINE - LEAVE THAT
038850*    ALONE, DON'T FLIP IT BACK TO ACCEPTED.               BNK-0512
038860     IF WS-TRAN-OK NOT = 'N'
038900         MOVE 'Y' TO WS-TRAN-OK
039000         ADD +1 TO NUM-KYC-PROCESSED
039050     END-IF.
039100
039200 299-REPORT-BAD-TRAN.
039300     MOVE 'N' TO WS-TRAN-OK.
039400     ADD +1 TO NUM-TRAN-REJECTED.
039600     MOVE TRAN-CODE       TO RPT-TRAN-CODE.
039700     MOVE TRAN-CUSTOMER-ID TO RPT-CUSTOMER-ID.
039800     MOVE TRAN-ACCT-NUMBER TO RPT-ACCT-NUMBER.
039900     MOVE 'REJECTED' TO RPT-RESULT.
040000     MOVE WS-TRAN-MSG TO RPT-REASON.
040050     ADD +1 TO WS-AUDIT-LINES-WRITTEN.
040100     WRITE AUDITRPT-REC FROM RPT-DETAIL-LINE.
040200
040300 400-CAN-DEBIT.
040400*    AMOUNT > 0, ACCOUNT ACTIVE, AND BALANCE AFTER DEBIT
040500*    WOULD NOT FALL BELOW THE MINIMUM FOR THE ACCOUNT TYPE.
040600     MOVE 'N' TO WS-RULE-RESULT.
040700     IF WS-RULE-AMOUNT > 0
040800         AND TBL-ACCT-STATUS(ACCT-IDX) = 'ACT'
040900         PERFORM 460-LOOKUP-MIN-BALANCE
041000         IF (TBL-BALANCE(ACCT-IDX) - WS-RULE-AMOUNT) >=
041100                WS-MINBAL-AMOUNT-OUT
041200             MOVE 'Y' TO WS-RULE-RESULT
041300         END-IF
041400     END-IF.
041500
041600 410-CAN-CREDIT.
041700*    AMOUNT > 0 AND ACCOUNT ACTIVE.
041800     MOVE 'N' TO WS-RULE-RESULT.
041900     IF WS-RULE-AMOUNT > 0
042000         AND TBL-ACCT-STATUS(ACCT-IDX) = 'ACT'
042100         MOVE 'Y' TO WS-RULE-RESULT
042200     END-IF.
042300
042400 420-CLOSE-ACCOUNT.
042500     IF TBL-BALANCE(ACCT-IDX) > 0
042600         MOVE 'BALANCE MUST BE ZERO OR LESS TO CLOSE' TO
042700              WS-TRAN-MSG
042800         PERFORM 299-REPORT-BAD-TRAN
042900     ELSE
043000         MOVE 'CLO' TO TBL-ACCT-STATUS(ACCT-IDX)
043100     END-IF.
043200
043300 430-ACTIVATE-ACCOUNT.
043400     IF TBL-ACCT-STATUS(ACCT-IDX) = 'CLO'
043500         MOVE 'CANNOT ACTIVATE A CLOSED ACCOUNT' TO WS-TRAN-MSG
043600         PERFORM 299-REPORT-BAD-TRAN
043700     ELSE
043800         MOVE 'ACT' TO TBL-ACCT-STATUS(ACCT-IDX)
043900     END-IF.
044000
044100 440-DEACTIVATE-ACCOUNT.
044200     IF TBL-ACCT-STATUS(ACCT-IDX) = 'CLO'
044300         MOVE 'CANNOT DEACTIVATE A CLOSED ACCOUNT' TO WS-TRAN-MSG
044400         PERFORM 299-REPORT-BAD-TRAN
044500     ELSE
044600         MOVE 'INA' TO TBL-ACCT-STATUS(ACCT-IDX)
044700     END-IF.
044800
044900 450-BALANCE-STATUS.
045000*    'LOW BALANCE' / 'GOOD BALANCE' / 'NORMAL BALANCE' - CALLED BNK0312
045100*    FROM 220-PROCESS-BALANCE-TRAN AFTER A BU TRANSACTION POSTS BNK0312
045200*    A NEW BALANCE.  ACCT-IDX MUST ALREADY BE SET.              BNK0312
045250*    CODE BNK-0512 - WAS WRITTEN BUT NEVER PERFORMED FROM       BNK-0512
045260*    ANYWHERE; WIRED IN HERE SO THE STATUS ACTUALLY REACHES THE BNK-0512
045270*    AUDIT REPORT'S REASON COLUMN INSTEAD OF SITTING IDLE.      BNK-0512
045300     PERFORM 460-LOOKUP-MIN-BALANCE.
045400     COMPUTE WS-TWICE-MIN-BAL = WS-MINBAL-AMOUNT-OUT * 2.
045500     IF TBL-BALANCE(ACCT-IDX) < WS-MINBAL-AMOUNT-OUT
045600         MOVE 'LOW BALANCE' TO WS-BALANCE-STATUS-OUT
045700     ELSE
045800         IF TBL-BALANCE(ACCT-IDX) > WS-TWICE-MIN-BAL
045900             MOVE 'GOOD BALANCE' TO WS-BALANCE-STATUS-OUT
046000         ELSE
046100             MOVE 'NORMAL BALANCE' TO WS-BALANCE-STATUS-OUT
046200         END-IF
046300     END-IF.
046400
046500 460-LOOKUP-MIN-BALANCE.
046510     MOVE 1 TO WS-SEARCH-IDX.
046520     PERFORM 465-TEST-ONE-MINBAL-ENTRY
046530             UNTIL WS-SEARCH-IDX > 2.
046540*
046550 465-TEST-ONE-MINBAL-ENTRY.
046800         IF WS-MINBAL-TYPE(WS-SEARCH-IDX) = TBL-ACCT-TYPE(ACCT-IDX)
046900             MOVE WS-MINBAL-AMT(WS-SEARCH-IDX) TO
047000                  WS-MINBAL-AMOUNT-OUT
047100         END-IF.
047150     ADD +1 TO WS-SEARCH-IDX.
047300
047400 600-BUILD-NEW-ACCOUNT.
047650     MOVE 1 TO WS-SEARCH-IDX.
047660     PERFORM 605-BUMP-TYPE-COUNTER
047670             UNTIL WS-SEARCH-IDX > 2.
047680*
047685 605-BUMP-TYPE-COUNTER.
047690     IF WS-TYCNT-TYPE(WS-SEARCH-IDX) = WS-OPEN-TYPE
047692         ADD +1 TO WS-TYCNT-COUNT(WS-SEARCH-IDX)
047694         MOVE WS-TYCNT-COUNT(WS-SEARCH-IDX) TO
047696              WS-TYPE-SEQ-COUNT
047698     END-IF.
047699     ADD +1 TO WS-SEARCH-IDX.
047800     CALL 'ACNOGEN' USING WS-OPEN-TYPE
047900                          WS-TYPE-SEQ-COUNT
048100                          WS-NEW-ACCT-NUMBER
048200                          WS-RETURN-CD.
048250*
048260*    ACNOGEN HANDS BACK A NONZERO WS-RETURN-CD - AND LEAVES
048270*    WS-NEW-ACCT-NUMBER UNTOUCHED, STILL HOLDING WHATEVER IT HAD
048275*    FROM THE LAST SUCCESSFUL OPEN - WHEN THE TYPE OR SEQUENCE IT
048278*    WAS HANDED IS NO GOOD.  CHECK IT BEFORE WE TRUST IT, THE SAME
048280*    WAY SAM4ABND'S RETURN IS CHECKED BEFORE IT IS RELIED ON.
048285*                                                        BNK-0512
048290     IF WS-RETURN-CD NOT = ZERO
048295         MOVE 'ACNOGEN REJECTED THE ACCOUNT NUMBER REQUEST' TO
048296              WS-TRAN-MSG
048297         PERFORM 299-REPORT-BAD-TRAN
048298     ELSE
048300         ADD +1 TO WS-HIGH-ACCT-ID
048350         ADD +1 TO WS-ACCT-COUNT
048400         MOVE WS-HIGH-ACCT-ID     TO TBL-ACCT-ID(WS-ACCT-COUNT)
048500         MOVE TRAN-CUSTOMER-ID    TO TBL-CUSTOMER-ID(WS-ACCT-COUNT)
048600         MOVE WS-NEW-ACCT-NUMBER  TO TBL-ACCT-NUMBER(WS-ACCT-COUNT)
048700         MOVE WS-OPEN-TYPE        TO TBL-ACCT-TYPE(WS-ACCT-COUNT)
048800         MOVE 'ACT'               TO TBL-ACCT-STATUS(WS-ACCT-COUNT)
048900         COMPUTE TBL-BALANCE(WS-ACCT-COUNT) ROUNDED = TRAN-AMOUNT
049000         MOVE WS-RUN-DATE-CCYYMMDD TO
049010              TBL-CREATED-DATE(WS-ACCT-COUNT)
049020     END-IF.
049100
049200 700-OPEN-FILES.
049300     OPEN INPUT  TRANFILE
049400                 ACCTMAST
049500          OUTPUT NEWMAST
049600                 AUDITRPT.
049700     IF WS-ACCTMAST-STATUS NOT = '00'
049800         DISPLAY 'ERROR OPENING ACCTMAST. RC: ' WS-ACCTMAST-STATUS
049900         MOVE 16 TO RETURN-CODE
050000         MOVE 'Y' TO WS-TRAN-EOF
050100     END-IF.
050200     IF WS-TRANFILE-STATUS NOT = '00'
050300         DISPLAY 'ERROR OPENING TRANFILE. RC: ' WS-TRANFILE-STATUS
050400         MOVE 16 TO RETURN-CODE
050500         MOVE 'Y' TO WS-TRAN-EOF
050600     END-IF.
050700     IF WS-NEWMAST-STATUS NOT = '00'
050800         DISPLAY 'ERROR OPENING NEWMAST. RC: ' WS-NEWMAST-STATUS
050900         MOVE 16 TO RETURN-CODE
051000         MOVE 'Y' TO WS-TRAN-EOF
051100     END-IF.
051200
051300 705-LOAD-ACCOUNT-MASTER.
051400     MOVE 0 TO WS-ACCT-COUNT WS-HIGH-ACCT-ID.
051500     PERFORM 706-READ-ACCT-MASTER.
051550     PERFORM 707-LOAD-ONE-ACCOUNT
051560             UNTIL WS-ACCTMAST-STATUS = '10'.
051570*
051580 707-LOAD-ONE-ACCOUNT.
051700     ADD +1 TO WS-ACCT-COUNT.
051800     MOVE ACCTMAST-REC-FD TO TBL-REC(WS-ACCT-COUNT).
051900     IF TBL-ACCT-ID(WS-ACCT-COUNT) > WS-HIGH-ACCT-ID
052000         MOVE TBL-ACCT-ID(WS-ACCT-COUNT) TO WS-HIGH-ACCT-ID
052100     END-IF.
052105     MOVE 1 TO WS-SEARCH-IDX.
052110     PERFORM 708-BUMP-LOADED-TYPE-COUNT
052120             UNTIL WS-SEARCH-IDX > 2.
052200     PERFORM 706-READ-ACCT-MASTER.
052210*
052220 708-BUMP-LOADED-TYPE-COUNT.
052130     IF WS-TYCNT-TYPE(WS-SEARCH-IDX) =
052140              TBL-ACCT-TYPE(WS-ACCT-COUNT)
052150         ADD +1 TO WS-TYCNT-COUNT(WS-SEARCH-IDX)
052160     END-IF.
052170     ADD +1 TO WS-SEARCH-IDX.
052400
052500 706-READ-ACCT-MASTER.
052600     READ ACCTMAST
052700       AT END MOVE '10' TO WS-ACCTMAST-STATUS.
052800
052900 710-READ-TRAN-FILE.
053000     READ TRANFILE
053100       AT END MOVE 'Y' TO WS-TRAN-EOF.
053200
053300 725-FIND-ACCOUNT-BY-NUMBER.
053400     MOVE 'N' TO WS-ACCT-FOUND-SW.
053450     SET ACCT-IDX TO 1.
053460     PERFORM 727-TEST-ACCT-BY-NUMBER
053470             UNTIL ACCT-IDX > WS-ACCT-COUNT
053480                OR ACCT-FOUND.
054200     IF NOT ACCT-FOUND
054300         SET ACCT-IDX TO 1
054400     ELSE
054500         SET ACCT-IDX DOWN BY 1
054600     END-IF.
054650*
054660 727-TEST-ACCT-BY-NUMBER.
053800     IF TBL-ACCT-NUMBER(ACCT-IDX) = TRAN-ACCT-NUMBER
053900         MOVE 'Y' TO WS-ACCT-FOUND-SW
054000     END-IF.
054050     SET ACCT-IDX UP BY 1.
054700
054800 726-FIND-ACCOUNT-BY-TYPE.
054900     MOVE 'N' TO WS-ACCT-FOUND-SW.
054950     SET ACCT-IDX TO 1.
054960     PERFORM 728-TEST-ACCT-BY-TYPE
054970             UNTIL ACCT-IDX > WS-ACCT-COUNT
054980                OR ACCT-FOUND.
054990*
055000 728-TEST-ACCT-BY-TYPE.
055300     IF TBL-CUSTOMER-ID(ACCT-IDX) = TRAN-CUSTOMER-ID
055400        AND TBL-ACCT-TYPE(ACCT-IDX) = WS-OPEN-TYPE
055500         MOVE 'Y' TO WS-ACCT-FOUND-SW
055600     END-IF.
055650     SET ACCT-IDX UP BY 1.
055800
055900 790-CLOSE-FILES.
056000     CLOSE TRANFILE.
056100     CLOSE ACCTMAST.
056200     CLOSE NEWMAST.
056300     CLOSE AUDITRPT.
056350     DISPLAY 'ACCTUPD - AUDITRPT DETAIL LINES WRITTEN: '
056360             WS-AUDIT-LINES-WRITTEN.
056400
056500 800-INIT-REPORT.
056600     MOVE WS-RUN-CCYY    TO RPT-CCYY.
056700     MOVE WS-RUN-MM      TO RPT-MM.
056800     MOVE WS-RUN-DD      TO RPT-DD.
056900     MOVE CURRENT-HOUR   TO RPT-HH.
057000     MOVE CURRENT-MINUTE TO RPT-MIN.
057100     MOVE CURRENT-SECOND TO RPT-SS.
057200     WRITE AUDITRPT-REC FROM RPT-HEADER1 AFTER PAGE.
057300     WRITE AUDITRPT-REC FROM RPT-HEADING-2 AFTER 2.
057400
057500 830-REPORT-TRAN-PROCESSED.
057600     MOVE TRAN-CODE        TO RPT-TRAN-CODE.
057700     MOVE TRAN-CUSTOMER-ID TO RPT-CUSTOMER-ID.
057800     IF TRAN-CODE = 'OP' OR TRAN-CODE = 'KY'
057900         MOVE WS-NEW-ACCT-NUMBER TO RPT-ACCT-NUMBER
058000     ELSE
058100         MOVE TRAN-ACCT-NUMBER TO RPT-ACCT-NUMBER
058200     END-IF.
058300     MOVE 'ACCEPTED' TO RPT-RESULT.
058350*    KYC OPEN-SIDE WARNINGS (E.G. "CUR ALREADY OPEN...") LAND IN
058360*    WS-TRAN-MSG BUT ARE STILL AN ACCEPTED TRAN - CARRY THE TEXT
058370*    THROUGH TO THE AUDIT LINE INSTEAD OF BLANKING IT.  ORDINARY
058380*    FULLY-CLEAN TRANSACTIONS LEAVE WS-TRAN-MSG AT THE SPACES IT
058390*    WAS RESET TO IN 100-PROCESS-TRANSACTIONS, SO THIS STILL
058395*    PRINTS BLANK FOR THEM.                               BNK-0512
058400     MOVE WS-TRAN-MSG TO RPT-REASON.
058500     ADD +1 TO NUM-TRAN-ACCEPTED.
058550     ADD +1 TO WS-AUDIT-LINES-WRITTEN.
058600     WRITE AUDITRPT-REC FROM RPT-DETAIL-LINE.
058700
058800 850-REPORT-TRAN-STATS.
058810     WRITE AUDITRPT-REC FROM RPT-STATS-HDR1 AFTER 2.
058820     WRITE AUDITRPT-REC FROM RPT-STATS-HDR2 AFTER 1.
058830     MOVE 'OPEN (OP)'    TO RPT-STATS-TYPE.
058840     MOVE NUM-OPEN-REQUESTS    TO RPT-STATS-REQUESTED.
058850     MOVE NUM-OPEN-PROCESSED   TO RPT-STATS-PROCESSED.
058860     WRITE AUDITRPT-REC FROM RPT-STATS-DETAIL AFTER 1.
058870     MOVE 'BALANCE (BU)' TO RPT-STATS-TYPE.
058880     MOVE NUM-BALANCE-REQUESTS TO RPT-STATS-REQUESTED.
058890     MOVE NUM-BALANCE-PROCESSED TO RPT-STATS-PROCESSED.
058900     WRITE AUDITRPT-REC FROM RPT-STATS-DETAIL AFTER 1.
058910     MOVE 'STATUS (SU)'  TO RPT-STATS-TYPE.
058920     MOVE NUM-STATUS-REQUESTS  TO RPT-STATS-REQUESTED.
058930     MOVE NUM-STATUS-PROCESSED TO RPT-STATS-PROCESSED.
058940     WRITE AUDITRPT-REC FROM RPT-STATS-DETAIL AFTER 1.
058950     MOVE 'KYC (KY)'     TO RPT-STATS-TYPE.
058960     MOVE NUM-KYC-REQUESTS     TO RPT-STATS-REQUESTED.
058970     MOVE NUM-KYC-PROCESSED    TO RPT-STATS-PROCESSED.
058980     WRITE AUDITRPT-REC FROM RPT-STATS-DETAIL AFTER 1.
058990*
059000     MOVE NUM-TRAN-RECS     TO RPT-FINAL-READ.
059100     MOVE NUM-TRAN-ACCEPTED TO RPT-FINAL-ACCEPTED.
059110     MOVE NUM-TRAN-REJECTED TO RPT-FINAL-REJECTED.
059200     WRITE AUDITRPT-REC FROM RPT-FINAL-LINE AFTER 2.
059300
059400 900-WRITE-NEW-MASTER.
059500*    TABLE IS ALREADY IN ACCT-ID ORDER - IT WAS LOADED IN THAT  BNK0312
059600*    ORDER AND NEW ACCOUNTS ARE ONLY EVER APPENDED AT THE END.  BNK0312
059650     MOVE 1 TO WS-LOAD-IDX.
059660     PERFORM 905-WRITE-ONE-MASTER-REC
059670             UNTIL WS-LOAD-IDX > WS-ACCT-COUNT.
059690*
059700 905-WRITE-ONE-MASTER-REC.
059900     MOVE TBL-REC(WS-LOAD-IDX) TO NEWMAST-REC.
060000     WRITE NEWMAST-REC.
060050     ADD +1 TO WS-LOAD-IDX.
