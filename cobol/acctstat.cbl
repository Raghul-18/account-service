000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF CONSUMER BANKING SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ACCTSTAT
000600*
000700* AUTHOR :  M. T. OKONKWO
000800*
000900* END-OF-RUN STEP FOR THE BANK1 DEPOSIT ACCOUNTING SUITE.  READS
001000* THE NEWMAST FILE ACCTUPD JUST WROTE (STEP 2 OF THE JOB) AND
001100* PRODUCES THE STATISTICS REPORT, STATSRPT, IN TWO SECTIONS -
001200* WHOLE-FILE COUNTS/BALANCE STATISTICS, THEN A PER-CUSTOMER
001300* ACCOUNT SUMMARY WITH A CONTROL BREAK ON CUSTOMER-ID.
001400*
001500* THE CUSTOMER SUMMARY PASS NEEDS THE TABLE IN CUSTOMER-ID
001600* SEQUENCE, BUT NEWMAST COMES OUT OF ACCTUPD IN ACCOUNT-ID
001700* SEQUENCE, SO WE CALL ACCTSORT TO RE-ORDER THE IN-MEMORY TABLE
001800* BEFORE THE CONTROL-BREAK PASS RUNS.  SECTION 1 IS ACCUMULATED
001900* DURING THE LOAD, BEFORE THE SORT, SINCE IT DOES NOT CARE ABOUT
002000* SEQUENCE.
002100****************************************************************
002200*  M A I N T E N A N C E    L O G
002300*----------------------------------------------------------------
002400*  DATE      INIT  TICKET    DESCRIPTION
002500*----------------------------------------------------------------
002600*  08/11/91  MTO   ---       ORIGINAL PROGRAM.  SECTION 1 (FILE
002700*                            STATISTICS) ONLY - CUSTOMER SUMMARY
002800*                            REQUESTED BY OPERATIONS LATER THE
002900*                            SAME YEAR.
003000*  12/03/91  MTO   ---       ADDED SECTION 2, THE PER-CUSTOMER
003100*                            SUMMARY.  BORROWED THE CONTROL-BREAK
003200*                            SHAPE FROM THE OLD STUDENT-CREDITS
003300*                            REPORT JOB RATHER THAN WRITE IT FROM
003400*                            SCRATCH.
003500*  11/18/96  TKB   ---       NEWMAST WIDENED TO MATCH ACCTUPD'S
003600*                            NEW ACCT-NUMBER/TYPE LAYOUT - NO
003700*                            LOGIC CHANGE HERE, JUST THE COPYBOOK.
003800*  09/09/98  TKB   ---       Y2K SWEEP - NO DATE FIELDS READ OR
003900*                            PRINTED BY THIS PROGRAM, REVIEWED AND
004000*                            CLOSED WITH NO CHANGE REQUIRED.
004100*  04/22/04  PDQ   BNK-0447  RECOMMENTED FOR THE AUDIT REVIEW.
004200*                            CONVERTED THE OLD INLINE PERFORM
004300*                            LOOPS TO OUT-OF-LINE PARAGRAPHS TO
004400*                            MATCH THE REST OF THE BNK1 SUITE.
004420*  06/09/05  SJM   BNK-0512  ADDED A COUNT OF ANY ACCOUNT-TYPE
004440*                            VALUE OTHER THAN SAV/CUR SEEN ON
004460*                            NEWMAST - THOSE WERE SILENTLY
004480*                            FALLING OUT OF THE SECTION 1
004490*                            SAVINGS/CURRENT BREAKDOWN BEFORE.
004492*  06/09/05  SJM   BNK-0512  SAME AUDIT, SECOND PASS - ACCOUNT-
004493*                            TABLE'S OCCURS ENTRY WAS LEVEL 05,
004494*                            THE SAME LEVEL AS THE COPIED TBL-
004495*                            FIELDS UNDER IT, SO THE TABLE NEVER
004496*                            ACTUALLY NESTED.  DROPPED THE ENTRY
004497*                            TO LEVEL 03 TO FIX IT - SAME CHANGE
004498*                            MADE IN ACCTUPD AND ACCTSORT.
004500****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. ACCTSTAT.
004800 AUTHOR. M. T. OKONKWO.
004900 INSTALLATION. CONSUMER BANKING DATA CENTER.
005000 DATE-WRITTEN. 08/11/91.
005100 DATE-COMPILED. 04/22/04.
005200 SECURITY. COMPANY CONFIDENTIAL.
005300****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON  STATUS IS U0-RERUN-REQUEST
006100             OFF STATUS IS U0-NORMAL-RUN.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT NEWMAST   ASSIGN TO NEWMAST
006500            ACCESS IS SEQUENTIAL
006600            FILE STATUS IS WS-NEWMAST-STATUS.
006700
006800     SELECT STATSRPT  ASSIGN TO STATSRPT
006900            ACCESS IS SEQUENTIAL
007000            FILE STATUS IS WS-STATSRPT-STATUS.
007100****************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  NEWMAST
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS.
007800 COPY ACCTCOPY REPLACING ==:TAG:== BY ==NEWMAST==.
007900
008000 FD  STATSRPT
008100     RECORDING MODE IS F.
008200 01  STATSRPT-REC               PIC X(132).
008300****************************************************************
008400 WORKING-STORAGE SECTION.
008500****************************************************************
008550*    STANDALONE COUNTER - ACCOUNT-TYPE VALUES OTHER THAN SAV/CUR
008560*    SHOULD NEVER SHOW UP IN NEWMAST, BUT IF ONE DOES WE WANT A
008570*    COUNT OF THEM RATHER THAN HAVING THEM SILENTLY DROP OUT OF
008580*    THE SAVINGS/CURRENT BREAKDOWN IN SECTION 1.
008590 77  WS-UNKNOWN-TYPE-COUNT      PIC S9(9) COMP VALUE 0.
008600*
008700 01  WS-FILE-STATUSES.
008800     05  WS-NEWMAST-STATUS      PIC X(2)  VALUE SPACES.
008900     05  WS-STATSRPT-STATUS     PIC X(2)  VALUE SPACES.
009000*
009100 01  WS-SWITCHES.
009400     05  WS-FIRST-ACCT-SW       PIC X     VALUE 'Y'.
009500         88  FIRST-ACCT-READ              VALUE 'Y'.
009600*
009700 01  WORK-VARIABLES.
009800     05  WS-ACCT-COUNT          PIC S9(9)   COMP  VALUE 0.
010000*
010100*        *******************
010200*          account working table, loaded from NEWMAST and
010300*          re-ordered into customer-id sequence by ACCTSORT
010400*          before the section-2 control-break pass runs
010500*        *******************
010600 01  ACCOUNT-TABLE.
010620*    ENTRY IS LEVEL 03 SO THE COPIED TBL- FIELDS (LEVEL 05) NEST  BNK-0512
010640*    UNDER THE OCCURS ITSELF RATHER THAN BESIDE IT.               BNK-0512
010700     03  ACCT-TABLE-ENTRY OCCURS 2000 TIMES
010800                          INDEXED BY ACCT-IDX.
010900 COPY ACCTCOPY REPLACING ==:TAG:== BY ==TBL==.
011000*
011100*        *******************
011200*          section 1 - whole-file statistics accumulators
011300*        *******************
011400 01  WS-STATS-TOTALS.
011500     05  WS-TOTAL-ACCOUNTS      PIC S9(9)     COMP-3 VALUE +0.
011600     05  WS-SAVINGS-COUNT       PIC S9(9)     COMP-3 VALUE +0.
011700     05  WS-CURRENT-COUNT       PIC S9(9)     COMP-3 VALUE +0.
011800     05  WS-ACTIVE-COUNT        PIC S9(9)     COMP-3 VALUE +0.
011900     05  WS-SUSPENDED-COUNT     PIC S9(9)     COMP-3 VALUE +0.
012000     05  WS-CLOSED-COUNT        PIC S9(9)     COMP-3 VALUE +0.
012100     05  WS-TOTAL-BALANCE       PIC S9(15)V99 COMP-3 VALUE +0.
012200     05  WS-AVERAGE-BALANCE     PIC S9(13)V99 COMP-3 VALUE +0.
012300     05  WS-MAX-BALANCE         PIC S9(13)V99 COMP-3 VALUE +0.
012400     05  WS-MIN-BALANCE         PIC S9(13)V99 COMP-3 VALUE +0.
012500*
012600*        *******************
012700*          section 2 - per-customer control-break accumulators
012800*        *******************
012900 01  WS-SAVE-AREA.
013000     05  WS-SAVE-CUSTOMER-ID    PIC 9(09)            VALUE 0.
013100 01  WS-CUST-ACCUMULATORS.
013200     05  WS-CUST-ACCT-COUNT     PIC S9(3)     COMP-3 VALUE +0.
013300     05  WS-CUST-TOTAL-BAL      PIC S9(13)V99 COMP-3 VALUE +0.
013400     05  WS-CUST-SAV-BAL        PIC S9(13)V99 COMP-3 VALUE +0.
013500     05  WS-CUST-CUR-BAL        PIC S9(13)V99 COMP-3 VALUE +0.
013600     05  WS-CUST-HAS-ACTIVE     PIC X                VALUE 'N'.
013700     05  WS-CUST-HAS-SAVINGS    PIC X                VALUE 'N'.
013800     05  WS-CUST-HAS-CURRENT    PIC X                VALUE 'N'.
013900 01  WS-GRAND-TOTALS.
014000     05  WS-GRAND-TOTAL-BAL     PIC S9(15)V99 COMP-3 VALUE +0.
014100     05  WS-GRAND-SAV-BAL       PIC S9(15)V99 COMP-3 VALUE +0.
014200     05  WS-GRAND-CUR-BAL       PIC S9(15)V99 COMP-3 VALUE +0.
014300*
014400*        *******************
014500*          ACCTSORT linkage work area
014600*        *******************
014700 01  WS-SORT-ARRAY-SIZE         PIC S9(9)   COMP  VALUE 0.
014800*
014900*        *******************
015000*          report lines - section 1
015100*        *******************
015200 01  RPT-S1-HEADER1.
015300     05  FILLER  PIC X(40) VALUE 'BANK1 ACCOUNT STATISTICS REPORT'.
015400     05  FILLER  PIC X(92) VALUE SPACES.
015500 01  RPT-S1-HEADER2.
015600     05  FILLER  PIC X(30) VALUE 'SECTION 1 - FILE STATISTICS'.
015700     05  FILLER  PIC X(102) VALUE SPACES.
015800 01  RPT-S1-COUNT-LINE.
015900     05  RPT-S1-LABEL         PIC X(24).
016000     05  RPT-S1-COUNT-VALUE   PIC ZZZ,ZZ9.
016100     05  FILLER               PIC X(95) VALUE SPACES.
016200 01  RPT-S1-MONEY-LINE.
016300     05  RPT-S1-MLABEL        PIC X(24).
016400     05  RPT-S1-MONEY-VALUE   PIC ZZ,ZZZ,ZZZ,ZZ9.99.
016500     05  FILLER               PIC X(88) VALUE SPACES.
016600*
016700*        *******************
016800*          report lines - section 2
016900*        *******************
017000 01  RPT-S2-HEADER1.
017100     05  FILLER  PIC X(38)
017200             VALUE 'SECTION 2 - CUSTOMER ACCOUNT SUMMARY'.
017300     05  FILLER  PIC X(94) VALUE SPACES.
017400 01  RPT-S2-HEADER2.
017500     05  FILLER  PIC X(11) VALUE 'CUSTOMER-ID'.
017600     05  FILLER  PIC X(7)  VALUE 'ACCTS'.
017700     05  FILLER  PIC X(17) VALUE 'TOTAL-BALANCE'.
017800     05  FILLER  PIC X(17) VALUE 'SAVINGS-BALANCE'.
017900     05  FILLER  PIC X(17) VALUE 'CURRENT-BALANCE'.
018000     05  FILLER  PIC X(5)  VALUE 'ACT'.
018100     05  FILLER  PIC X(4)  VALUE 'SAV'.
018200     05  FILLER  PIC X(4)  VALUE 'CUR'.
018300     05  FILLER  PIC X(50) VALUE SPACES.
018400 01  RPT-S2-DETAIL.
018500     05  RPT-S2-CUSTOMER-ID     PIC 9(09).
018600     05  FILLER                 PIC X(2)  VALUE SPACES.
018700     05  RPT-S2-ACCT-COUNT      PIC ZZ9.
018800     05  FILLER                 PIC X(4)  VALUE SPACES.
018900     05  RPT-S2-TOTAL-BAL       PIC ZZ,ZZZ,ZZZ,ZZ9.99.
019000     05  FILLER                 PIC X(2)  VALUE SPACES.
019100     05  RPT-S2-SAV-BAL         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
019200     05  FILLER                 PIC X(2)  VALUE SPACES.
019300     05  RPT-S2-CUR-BAL         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
019400     05  FILLER                 PIC X(2)  VALUE SPACES.
019500     05  RPT-S2-HAS-ACTIVE      PIC X.
019600     05  FILLER                 PIC X(3)  VALUE SPACES.
019700     05  RPT-S2-HAS-SAVINGS     PIC X.
019800     05  FILLER                 PIC X(3)  VALUE SPACES.
019900     05  RPT-S2-HAS-CURRENT     PIC X.
020000     05  FILLER                 PIC X(16) VALUE SPACES.
020100 01  RPT-S2-GRAND-TOTAL.
020200     05  FILLER                 PIC X(20)
020300                      VALUE 'GRAND TOTALS:'.
020400     05  FILLER                 PIC X(2)  VALUE SPACES.
020500     05  RPT-GT-TOTAL-BAL       PIC ZZ,ZZZ,ZZZ,ZZ9.99.
020600     05  FILLER                 PIC X(2)  VALUE SPACES.
020700     05  RPT-GT-SAV-BAL         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
020800     05  FILLER                 PIC X(2)  VALUE SPACES.
020900     05  RPT-GT-CUR-BAL         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
021000     05  FILLER                 PIC X(76) VALUE SPACES.
021100****************************************************************
021200 PROCEDURE DIVISION.
021300****************************************************************
021400
021500 000-MAIN.
021600     PERFORM 700-OPEN-FILES.
021700     PERFORM 705-LOAD-AND-ACCUMULATE.
021800     PERFORM 160-WRITE-FILE-STATS-SECTION.
021900
022000     PERFORM 120-SORT-BY-CUSTOMER.
022100     PERFORM 200-WRITE-CUSTOMER-SUMMARY.
022200
022300     PERFORM 790-CLOSE-FILES.
022400     GOBACK.
022500
022600 700-OPEN-FILES.
022700     OPEN INPUT  NEWMAST
022800          OUTPUT STATSRPT.
022900     IF WS-NEWMAST-STATUS NOT = '00'
023000         DISPLAY 'ERROR OPENING NEWMAST. RC: ' WS-NEWMAST-STATUS
023100         MOVE 16 TO RETURN-CODE
023200         GOBACK
023300     END-IF.
023400
023500 705-LOAD-AND-ACCUMULATE.
023600     PERFORM 706-READ-NEWMAST.
023700     PERFORM 710-LOAD-ONE-ACCOUNT
023800             UNTIL WS-NEWMAST-STATUS = '10'.
023900     MOVE WS-ACCT-COUNT TO WS-SORT-ARRAY-SIZE.
024000
024100 706-READ-NEWMAST.
024200     READ NEWMAST
024300       AT END MOVE '10' TO WS-NEWMAST-STATUS.
024400
024500 710-LOAD-ONE-ACCOUNT.
024600     ADD +1 TO WS-ACCT-COUNT.
024700     MOVE NEWMAST-REC TO TBL-REC(WS-ACCT-COUNT).
024800     PERFORM 150-ACCUMULATE-FILE-STATS.
024900     PERFORM 706-READ-NEWMAST.
025000
025100 150-ACCUMULATE-FILE-STATS.
025200     ADD +1 TO WS-TOTAL-ACCOUNTS.
025300     EVALUATE TBL-ACCT-TYPE(WS-ACCT-COUNT)
025400        WHEN 'SAV'
025500            ADD +1 TO WS-SAVINGS-COUNT
025600        WHEN 'CUR'
025700            ADD +1 TO WS-CURRENT-COUNT
025750        WHEN OTHER
025760            ADD +1 TO WS-UNKNOWN-TYPE-COUNT
025800     END-EVALUATE.
025900     EVALUATE TBL-ACCT-STATUS(WS-ACCT-COUNT)
026000        WHEN 'ACT'
026100            ADD +1 TO WS-ACTIVE-COUNT
026200            ADD TBL-BALANCE(WS-ACCT-COUNT) TO WS-TOTAL-BALANCE
026300        WHEN 'SUS'
026400            ADD +1 TO WS-SUSPENDED-COUNT
026500        WHEN 'CLO'
026600            ADD +1 TO WS-CLOSED-COUNT
026700     END-EVALUATE.
026800     IF FIRST-ACCT-READ
026900         MOVE TBL-BALANCE(WS-ACCT-COUNT) TO WS-MAX-BALANCE
027000         MOVE TBL-BALANCE(WS-ACCT-COUNT) TO WS-MIN-BALANCE
027100         MOVE 'N' TO WS-FIRST-ACCT-SW
027200     ELSE
027300         IF TBL-BALANCE(WS-ACCT-COUNT) > WS-MAX-BALANCE
027400             MOVE TBL-BALANCE(WS-ACCT-COUNT) TO WS-MAX-BALANCE
027500         END-IF
027600         IF TBL-BALANCE(WS-ACCT-COUNT) < WS-MIN-BALANCE
027700             MOVE TBL-BALANCE(WS-ACCT-COUNT) TO WS-MIN-BALANCE
027800         END-IF
027900     END-IF.
028000
028100 160-WRITE-FILE-STATS-SECTION.
028200     IF WS-TOTAL-ACCOUNTS > 0
028300         COMPUTE WS-AVERAGE-BALANCE ROUNDED =
028400                 WS-TOTAL-BALANCE / WS-TOTAL-ACCOUNTS
028500     ELSE
028600         MOVE 0 TO WS-AVERAGE-BALANCE
028700     END-IF.
028800     WRITE STATSRPT-REC FROM RPT-S1-HEADER1 AFTER PAGE.
028900     WRITE STATSRPT-REC FROM RPT-S1-HEADER2 AFTER 2.
029000     MOVE 'TOTAL ACCOUNTS:         ' TO RPT-S1-LABEL.
029100     MOVE WS-TOTAL-ACCOUNTS TO RPT-S1-COUNT-VALUE.
029200     WRITE STATSRPT-REC FROM RPT-S1-COUNT-LINE AFTER 2.
029300     MOVE 'SAVINGS ACCOUNTS:       ' TO RPT-S1-LABEL.
029400     MOVE WS-SAVINGS-COUNT TO RPT-S1-COUNT-VALUE.
029500     WRITE STATSRPT-REC FROM RPT-S1-COUNT-LINE AFTER 1.
029600     MOVE 'CURRENT ACCOUNTS:       ' TO RPT-S1-LABEL.
029700     MOVE WS-CURRENT-COUNT TO RPT-S1-COUNT-VALUE.
029800     WRITE STATSRPT-REC FROM RPT-S1-COUNT-LINE AFTER 1.
029900     MOVE 'ACTIVE ACCOUNTS:        ' TO RPT-S1-LABEL.
030000     MOVE WS-ACTIVE-COUNT TO RPT-S1-COUNT-VALUE.
030100     WRITE STATSRPT-REC FROM RPT-S1-COUNT-LINE AFTER 1.
030200     MOVE 'SUSPENDED ACCOUNTS:     ' TO RPT-S1-LABEL.
030300     MOVE WS-SUSPENDED-COUNT TO RPT-S1-COUNT-VALUE.
030400     WRITE STATSRPT-REC FROM RPT-S1-COUNT-LINE AFTER 1.
030500     MOVE 'CLOSED ACCOUNTS:        ' TO RPT-S1-LABEL.
030600     MOVE WS-CLOSED-COUNT TO RPT-S1-COUNT-VALUE.
030700     WRITE STATSRPT-REC FROM RPT-S1-COUNT-LINE AFTER 1.
030800     MOVE 'TOTAL ACTIVE BALANCE:   ' TO RPT-S1-MLABEL.
030900     MOVE WS-TOTAL-BALANCE TO RPT-S1-MONEY-VALUE.
031000     WRITE STATSRPT-REC FROM RPT-S1-MONEY-LINE AFTER 2.
031100     MOVE 'AVERAGE BALANCE:        ' TO RPT-S1-MLABEL.
031200     MOVE WS-AVERAGE-BALANCE TO RPT-S1-MONEY-VALUE.
031300     WRITE STATSRPT-REC FROM RPT-S1-MONEY-LINE AFTER 1.
031400     MOVE 'MAXIMUM BALANCE:        ' TO RPT-S1-MLABEL.
031500     MOVE WS-MAX-BALANCE TO RPT-S1-MONEY-VALUE.
031600     WRITE STATSRPT-REC FROM RPT-S1-MONEY-LINE AFTER 1.
031700     MOVE 'MINIMUM BALANCE:        ' TO RPT-S1-MLABEL.
031800     MOVE WS-MIN-BALANCE TO RPT-S1-MONEY-VALUE.
031900     WRITE STATSRPT-REC FROM RPT-S1-MONEY-LINE AFTER 1.
032000
032100 120-SORT-BY-CUSTOMER.
032200     CALL 'ACCTSORT' USING WS-SORT-ARRAY-SIZE
032250                           ACCOUNT-TABLE.
032300
032400 200-WRITE-CUSTOMER-SUMMARY.
032500     WRITE STATSRPT-REC FROM RPT-S2-HEADER1 AFTER PAGE.
032600     WRITE STATSRPT-REC FROM RPT-S2-HEADER2 AFTER 2.
032700     IF WS-ACCT-COUNT = 0
032800         PERFORM 300-WRAP-UP
032900         GO TO 200-EXIT
033000     END-IF.
033100     SET ACCT-IDX TO 1.
033200     MOVE TBL-CUSTOMER-ID(ACCT-IDX) TO WS-SAVE-CUSTOMER-ID.
033300     PERFORM 210-PROCESS-ONE-ACCOUNT
033400             UNTIL ACCT-IDX > WS-ACCT-COUNT.
033500     PERFORM 220-WRITE-CUSTOMER-LINE.
033600     PERFORM 300-WRAP-UP.
033700 200-EXIT.
033800     EXIT.
033900
034000 210-PROCESS-ONE-ACCOUNT.
034100     IF TBL-CUSTOMER-ID(ACCT-IDX) NOT = WS-SAVE-CUSTOMER-ID
034200         PERFORM 220-WRITE-CUSTOMER-LINE
034300         MOVE TBL-CUSTOMER-ID(ACCT-IDX) TO WS-SAVE-CUSTOMER-ID
034400     END-IF.
034500     PERFORM 230-ACCUMULATE-CUSTOMER.
034600     SET ACCT-IDX UP BY 1.
034700
034800 220-WRITE-CUSTOMER-LINE.
034900     MOVE WS-SAVE-CUSTOMER-ID TO RPT-S2-CUSTOMER-ID.
035000     MOVE WS-CUST-ACCT-COUNT  TO RPT-S2-ACCT-COUNT.
035100     MOVE WS-CUST-TOTAL-BAL   TO RPT-S2-TOTAL-BAL.
035200     MOVE WS-CUST-SAV-BAL     TO RPT-S2-SAV-BAL.
035300     MOVE WS-CUST-CUR-BAL     TO RPT-S2-CUR-BAL.
035400     MOVE WS-CUST-HAS-ACTIVE  TO RPT-S2-HAS-ACTIVE.
035500     MOVE WS-CUST-HAS-SAVINGS TO RPT-S2-HAS-SAVINGS.
035600     MOVE WS-CUST-HAS-CURRENT TO RPT-S2-HAS-CURRENT.
035700     WRITE STATSRPT-REC FROM RPT-S2-DETAIL AFTER 1.
035800     ADD WS-CUST-TOTAL-BAL TO WS-GRAND-TOTAL-BAL.
035900     ADD WS-CUST-SAV-BAL   TO WS-GRAND-SAV-BAL.
036000     ADD WS-CUST-CUR-BAL   TO WS-GRAND-CUR-BAL.
036100     MOVE +0 TO WS-CUST-ACCT-COUNT.
036200     MOVE +0 TO WS-CUST-TOTAL-BAL.
036300     MOVE +0 TO WS-CUST-SAV-BAL.
036400     MOVE +0 TO WS-CUST-CUR-BAL.
036500     MOVE 'N' TO WS-CUST-HAS-ACTIVE.
036600     MOVE 'N' TO WS-CUST-HAS-SAVINGS.
036700     MOVE 'N' TO WS-CUST-HAS-CURRENT.
036800
036900 230-ACCUMULATE-CUSTOMER.
037000     ADD +1 TO WS-CUST-ACCT-COUNT.
037100     ADD TBL-BALANCE(ACCT-IDX) TO WS-CUST-TOTAL-BAL.
037200     IF TBL-ACCT-STATUS(ACCT-IDX) = 'ACT'
037300         MOVE 'Y' TO WS-CUST-HAS-ACTIVE
037400     END-IF.
037500     EVALUATE TBL-ACCT-TYPE(ACCT-IDX)
037600        WHEN 'SAV'
037700            ADD TBL-BALANCE(ACCT-IDX) TO WS-CUST-SAV-BAL
037800            MOVE 'Y' TO WS-CUST-HAS-SAVINGS
037900        WHEN 'CUR'
038000            ADD TBL-BALANCE(ACCT-IDX) TO WS-CUST-CUR-BAL
038100            MOVE 'Y' TO WS-CUST-HAS-CURRENT
038200     END-EVALUATE.
038300
038400 300-WRAP-UP.
038500     MOVE WS-GRAND-TOTAL-BAL TO RPT-GT-TOTAL-BAL.
038600     MOVE WS-GRAND-SAV-BAL   TO RPT-GT-SAV-BAL.
038700     MOVE WS-GRAND-CUR-BAL   TO RPT-GT-CUR-BAL.
038800     WRITE STATSRPT-REC FROM RPT-S2-GRAND-TOTAL AFTER 2.
038900
039000 790-CLOSE-FILES.
039100     CLOSE NEWMAST.
039200     CLOSE STATSRPT.
039250     IF WS-UNKNOWN-TYPE-COUNT > 0
039260         DISPLAY 'ACCTSTAT - ACCOUNT TYPE OTHER THAN SAV/CUR '
039270                 'SEEN ON NEWMAST, COUNT: ' WS-UNKNOWN-TYPE-COUNT
039280     END-IF.
