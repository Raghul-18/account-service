000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  TRANREC                                          *
000400*                                                                *
000500*   DAILY ACCOUNT TRANSACTION RECORD - TRANFILE                 *
000600*                                                                *
000700*   ONE RECORD PER REQUESTED ACTION AGAINST THE ACCOUNT MASTER. *
000800*   FILE IS NOT REQUIRED TO BE IN ANY PARTICULAR SEQUENCE - SEE *
000900*   ACCTUPD 725-FIND-ACCOUNT-BY-NUMBER, WHICH LOOKS UP THE      *
001000*   MASTER TABLE RATHER THAN ASSUMING A MATCHING SEQUENCE.      *
001100*                                                                *
001200*   MAINTENANCE.                                                 *
001300*     06/14/91  RFW  ORIGINAL LAYOUT                             *
001400*     11/18/96  TKB  ADDED KY (KYC-COMPLETED) TRAN CODE          *
001500******************************************************************
001600 01  TRAN-REC.
001700     05  TRAN-CODE                 PIC X(02).
001800         88  TRAN-IS-OPEN               VALUE 'OP'.
001900         88  TRAN-IS-BALANCE-UPDATE     VALUE 'BU'.
002000         88  TRAN-IS-STATUS-UPDATE      VALUE 'SU'.
002100         88  TRAN-IS-KYC-COMPLETED      VALUE 'KY'.
002200     05  TRAN-CUSTOMER-ID           PIC 9(09).
002300     05  TRAN-ACCT-NUMBER           PIC X(20).
002400     05  TRAN-ACCT-TYPE             PIC X(03).
002500     05  TRAN-NEW-STATUS            PIC X(03).
002600     05  TRAN-AMOUNT                PIC S9(13)V99 COMP-3.
002700     05  FILLER                     PIC X(08).
